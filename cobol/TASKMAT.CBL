000010******************************** Top of Data **********************************
000020     *================================================================*
000030     *        MATERIAL DETAIL RECORD  -  TASK-FILE  (REC TYPE 'D')    *
000040     *================================================================*
000050     *    ORIGINAL LAYOUT - SINGLE MATERIAL LIST .... R.CHIRINOS 04/11/87
000060     *    SPLIT INTO PRODUCED/REQUIRED DIRECTION CODE  JBS  WO-0288
000070     *                                                      11/30/88 *
000080     *    MARKET OVERRIDE FIELDS ADDED (SYSTEM/ORDER/  DWK  WO-0409
000090     *    MANUAL PRICE) ..................................  05/21/91 *
000100      01  TASK-MATERIAL-WS.
000110     *                                                                 *
000120     *  RECORD TYPE DISCRIMINATOR - 'H' = HEADER, 'D' = DETAIL LINE    *
000130          05  TM-REC-TYPE                PIC X(01).
000140              88  TM-IS-DETAIL               VALUE 'D'.
000150     *                                                                 *
000160     *  OWNING TASK NUMBER - TIES THIS LINE BACK TO ITS HEADER         *
000170          05  TM-TASK-ID                 PIC 9(06).
000180     *                                                                 *
000190     *  MATERIAL ITEM IDENTIFIER                                      *
000200          05  TM-ITEM-ID                 PIC 9(08).
000210     *                                                                 *
000220     *  'P' = RAW PRODUCED BY THE JOB, 'R' = RAW REQUIRED BY THE JOB   *
000230          05  TM-DIRECTION               PIC X(01).
000240              88  TM-PRODUCED                VALUE 'P'.
000250              88  TM-REQUIRED                VALUE 'R'.
000260     *                                                                 *
000270     *  QUANTITY OF THE ITEM ON THIS LINE - ALWAYS POSITIVE            *
000280          05  TM-AMOUNT                  PIC 9(10).
000290     *                                                                 *
000300     *  MARKET OVERRIDE FOR THIS ITEM - SOLAR SYSTEM, ORDER, MANUAL $  *
000310          05  TM-MARKET.
000320              10  TM-MKT-SYSTEM          PIC 9(08).
000330              10  TM-MKT-ORDER           PIC 9(01).
000340                  88  TM-ORDER-SELL          VALUE 0.
000350                  88  TM-ORDER-BUY           VALUE 1.
000360                  88  TM-ORDER-MANUAL        VALUE 2.
000370              10  TM-MKT-MANUAL-PRICE    PIC S9(11)V9999.
000380     *                                                                 *
000390          05  FILLER                     PIC X(10).
000400******************************* Bottom of Data ********************************
000410