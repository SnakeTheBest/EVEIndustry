000010******************************** Top of Data **********************************
000020     *================================================================*
000030     *   WORKING MATERIAL TABLE, TASK ACCUMULATORS AND GRAND TOTALS   *
000040     *================================================================*
000050     *    ORIGINAL WORK AREA .................. R.CHIRINOS     04/11/87
000060     *    MARKET OVERRIDE FIELDS ADDED TO TABLE . DWK  WO-0409  05/21/91
000070     *    GRAND TOTAL GROUP ADDED FOR END-OF-RUN   JBS  WO-0602  07/27/00
000080     *    DROPPED UNUSED MARKET-SET SWITCH, ADDED  DWK  WO-0730  10/11/06
000090     *    FILLERS PER AUDIT, WIRED UPSI-0/CLASS/                        *
000100     *    TOP-OF-FORM INTO REAL LOGIC .......................... 10/11/06
000110     *    STANDALONE SCALARS (SEARCH KEY, PRICE/  DWK  WO-0758  11/02/06 *
000120     *    EXTENDED AMOUNTS, TABLE ROW COUNTS) MOVED TO 77-LEVEL PER SHOP *
000130     *    STANDARD - DROPPED THE DEAD PRICE SEARCH KEY X-VIEW AND WIRED  *
000140     *    THE DATE X-VIEW INTO THE RUN LOG INSTEAD OF LEAVING IT IDLE.   *
000150     *                                                                 *
000160     *  ONE COPY OF THIS GROUP PER RUN - HOLDS THE HEADER-LEVEL         *
000170     *  FIELDS AND THE RUNNING INCOME/EXPENSE/PROFIT FOR WHICHEVER      *
000180     *  TASK IS CURRENTLY OPEN BETWEEN 200-START-TASK AND 300-END-TASK  *
000190      01  WS-TASK-ACCUM.
000200     *                                                                 *
000210     *  TASK TYPE AND NON-MATERIAL EXPENSE HELD FROM THE HEADER LINE  *
000220          05  WS-TASK-ID-SAVE            PIC 9(06).
000230     *          TASK TYPE CODE COPIED FROM TH-TASK-TYPE (M/R/C/P/G)    *
000240          05  WS-TASK-TYPE-SAVE          PIC X(01).
000250     *          NON-MATERIAL EXPENSE COPIED FROM TH-EXTRA-EXPENSE -     *
000260     *          SEEDS WS-TASK-EXPENSE BEFORE MATERIAL VALUES ADD IN     *
000270          05  WS-TASK-XTRA-EXP-SAVE      PIC S9(11)V99.
000280     *                                                                 *
000290     *  INCOME, EXPENSE, AND PROFIT COMPUTED AT END OF EACH TASK       *
000300     *  (300-END-TASK) - MOVED TO RESULT-REC AND THE REPORT LINE       *
000310          05  WS-TASK-INCOME             PIC S9(13)V99.
000320          05  WS-TASK-EXPENSE            PIC S9(13)V99.
000330          05  WS-TASK-PROFIT             PIC S9(13)V99.
000340     *          RESERVED FOR FUTURE TASK-LEVEL TOTALS                  *
000350          05  FILLER                     PIC X(10).
000360     *                                                                 *
000370     *          HARD CEILING ON MATERIAL LINES PER TASK (WO-0730) -     *
000380     *          STANDALONE PER SHOP STANDARD FOR TABLE CONTROL FIELDS   *
000390     *          (WO-0758), SAME AS TABLE-MAX IN THE TABLES WORKSHOP     *
000400      77  WS-MATL-MAX-ROWS               PIC S9(04) COMP VALUE 2000.
000410     *          NUMBER OF DISTINCT ITEM ROWS LOADED FOR THIS TASK       *
000420      77  WS-MATL-ROW-COUNT              PIC S9(04) COMP VALUE 0.
000430     *                                                                 *
000440     *  WORKING MATERIAL TABLE - ONE ROW PER DISTINCT ITEM IN THE     *
000450     *  TASK CURRENTLY BEING ACCUMULATED.  CLEARED AT EACH HEADER.    *
000460     *  BOUNDED BY WS-MATL-ROW-COUNT (OCCURS DEPENDING ON) SO SEARCH  *
000470     *  AND SEARCH ALL ONLY EVER SCAN ROWS ACTUALLY LOADED THIS TASK  *
000480      01  WS-MATL-TABLE.
000490     *          RESERVED FOR FUTURE CONTROL FIELDS                     *
000500          05  FILLER                     PIC X(04).
000510     *          ODO CLAUSE - TABLE IS ONLY AS DEEP AS THE CURRENT      *
000520     *          TASK'S DISTINCT ITEM COUNT, NEVER THE FULL 2000 ROWS   *
000530          05  WS-MATL-ITEM OCCURS 1 TO 2000 TIMES
000540                  DEPENDING ON WS-MATL-ROW-COUNT
000550                  INDEXED BY MATL-IDX.
000560     *          MATERIAL ITEM IDENTIFIER - SEARCH KEY INTO THIS ROW    *
000570              10  WS-MATL-ITEM-ID        PIC 9(08).
000580     *          NET SIGNED AMOUNT - PRODUCED MINUS REQUIRED            *
000590     *          (WO-0433) - POSITIVE NETS TO INCOME, NEGATIVE TO       *
000600     *          EXPENSE, ZERO CANCELS AND IS IGNORED AT VALUATION      *
000610              10  WS-MATL-NET-AMT        PIC S9(11) COMP-3.
000620     *          MARKET CAPTURED FROM THE FIRST DETAIL LINE FOR ITEM    *
000630     *          (LATER DETAIL LINES FOR THE SAME ITEM DO NOT CHANGE    *
000640     *          THE MARKET - ONLY THE NET AMOUNT IS UPDATED)           *
000650              10  WS-MATL-MKT-SYSTEM     PIC 9(08).
000660     *          0=SELL 1=BUY 2=MANUAL - VALIDATED AGAINST THE          *
000670     *          MARKET-ORDER-CODE CLASS TEST AT CAPTURE TIME (WO-0671) *
000680              10  WS-MATL-MKT-ORDER      PIC 9(01).
000690     *          OPERATOR-SUPPLIED PRICE WHEN ORDER CODE IS MANUAL (2)  *
000700              10  WS-MATL-MKT-MAN-PRICE  PIC S9(11)V9999.
000710     *          RESERVED FOR FUTURE MARKET FIELDS                      *
000720              10  FILLER                 PIC X(04).
000730     *                                                                 *
000740     *  GRAND TOTALS - ACCUMULATED ACROSS THE WHOLE RUN, PRINTED ON    *
000750     *  THE TASKS-PROCESSED LINE AT THE BOTTOM OF THE REPORT (WO-0602) *
000760      01  WS-GRAND-TOTALS.
000770          05  WS-GRAND-TASK-COUNT        PIC S9(07) COMP VALUE 0.
000780          05  WS-GRAND-INCOME            PIC S9(13)V99 VALUE 0.
000790          05  WS-GRAND-EXPENSE           PIC S9(13)V99 VALUE 0.
000800          05  WS-GRAND-PROFIT            PIC S9(13)V99 VALUE 0.
000810     *          RESERVED FOR FUTURE GRAND-TOTAL FIELDS                 *
000820          05  FILLER                     PIC X(10) VALUE SPACES.
000830     *                                                                 *
000840     *  RUN DATE FOR THE REPORT HEADING - PULLED ONCE AT 000-HOUSE-    *
000850     *  KEEPING VIA ACCEPT FROM DATE, THEN BROKEN OUT BY REDEFINES     *
000860      01  WS-RUN-DATE-NUM                PIC 9(08).
000870     *          ALPHANUMERIC VIEW - ECHOED TO THE RUN LOG BY 000-      *
000880     *          HOUSEKEEPING RIGHT AFTER THE ACCEPT FROM DATE (WO-0758)*
000890      01  WS-RUN-DATE-X REDEFINES WS-RUN-DATE-NUM
000900                                     PIC X(08).
000910     *          COMPONENT VIEW - MOVED INTO THE HEADING LINE DATE      *
000920      01  WS-RUN-DATE-PERIOD REDEFINES WS-RUN-DATE-NUM.
000930          05  WS-RUN-DATE-YEAR           PIC 9(04).
000940          05  WS-RUN-DATE-MONTH          PIC 9(02).
000950          05  WS-RUN-DATE-DAY            PIC 9(02).
000960     *                                                                 *
000970     *  COMBINED PRICE-TABLE SEARCH KEY - ITEM + SYSTEM, ONE COMPARE  *
000980     *  MOVED HERE AHEAD OF THE SEARCH ALL IN 410-FIND-PRICE-ROW -     *
000990     *  STANDALONE 77s PER SHOP STANDARD (WO-0758) - THE OLD X-VIEW    *
001000     *  REDEFINES OF THIS PAIR WAS NEVER REFERENCED, SO IT IS GONE     *
001010      77  WS-PRICE-SRCH-ITEM             PIC 9(08).
001020      77  WS-PRICE-SRCH-SYSTEM           PIC 9(08).
001030     *                                                                 *
001040     *  MARKET PRICE RESOLVED FOR THE MATERIAL CURRENTLY BEING VALUED *
001050     *  BY 400-RESOLVE-PRICE, AND THE EXTENDED/ABSOLUTE AMOUNTS USED   *
001060     *  TO COMPUTE IT - ALL THREE ARE RESET EACH TIME THROUGH 310      *
001070     *  STANDALONE 77s PER SHOP STANDARD (WO-0758)                     *
001080      77  WS-UNIT-PRICE                  PIC S9(11)V9999 VALUE 0.
001090      77  WS-EXT-AMOUNT                  PIC S9(13)V99 VALUE 0.
001100      77  WS-ABS-AMOUNT                  PIC 9(11) COMP-3 VALUE 0.
001110     *                                                                 *
001120     *  SWITCHES AND FILE STATUS CODES                                *
001130      01  WS-SWITCHES.
001140     *          SET WHEN TASK-FILE READ HITS END OF FILE               *
001150          05  SW-TASKFILE-EOF            PIC X(01) VALUE 'N'.
001160              88  TASKFILE-EOF               VALUE 'Y'.
001170     *          SET WHEN PRICE-FILE READ HITS END OF FILE              *
001180          05  SW-PRICEFILE-EOF           PIC X(01) VALUE 'N'.
001190              88  PRICEFILE-EOF              VALUE 'Y'.
001200     *          SET WHILE A TASK IS OPEN BETWEEN HEADER AND NEXT       *
001210     *          HEADER (OR END OF FILE) - DRIVES THE CONTROL BREAK     *
001220          05  SW-TASK-IN-PROGRESS        PIC X(01) VALUE 'N'.
001230              88  TASK-IN-PROGRESS           VALUE 'Y'.
001240     *          RESERVED FOR FUTURE SWITCHES                          *
001250          05  FILLER                     PIC X(05) VALUE SPACES.
001260     *          FILE STATUS CODES - '00' IS ALWAYS SUCCESSFUL I/O,     *
001270     *          '23' ON THE PRICE FILE SEARCH MEANS ITEM/SYSTEM NOT    *
001280     *          FOUND IN THE TABLE (SEE 410-FIND-PRICE-ROW)            *
001290      01  WS-FILE-STATUS-CODES.
001300          05  FS-TASKFILE                PIC X(02) VALUE '00'.
001310              88  TASKFILE-OK                VALUE '00'.
001320          05  FS-PRICEFILE               PIC X(02) VALUE '00'.
001330              88  PRICEFILE-OK               VALUE '00'.
001340          05  FS-RESULTFILE              PIC X(02) VALUE '00'.
001350              88  RESULTFILE-OK              VALUE '00'.
001360          05  FS-REPORTFILE              PIC X(02) VALUE '00'.
001370              88  REPORTFILE-OK              VALUE '00'.
001380     *          RESERVED FOR FUTURE FILE STATUS CODES                 *
001390          05  FILLER                     PIC X(02) VALUE SPACES.
001400******************************* Bottom of Data ********************************
