000010******************************** Top of Data **********************************
000020     *================================================================*
000030     *   132-COLUMN TASK COST/PROFIT REPORT LINES                     *
000040     *================================================================*
000050     *    ORIGINAL REPORT LAYOUT ................ R.CHIRINOS   04/11/87
000060     *    GRAND-TOTAL LINE ADDED AT END OF RUN .... JBS  WO-0602 07/27/00
000070     *    DENSITY-OF-COMMENT PASS, NO LAYOUT CHANGE  RC         10/11/06
000080     *                                                                 *
000090     *  ALL FIVE GROUPS BELOW ARE EXACTLY 132 BYTES WIDE TO MATCH      *
000100     *  REPORT-FILE-REC IN INDCOST - WRITE REPORT-FILE-REC FROM xxxx   *
000110     *  MOVES ONE OF THESE GROUPS STRAIGHT OUT TO THE PRINT FILE.      *
000120      01  WS-REPORT-LINES.
000130     *                                                                 *
000140     *  HEADER-01 - RUN DATE ON THE LEFT, REPORT TITLE ON THE RIGHT.   *
000150     *  610-WRITE-HEADINGS ADVANCES TO A NEW PAGE (TOP-OF-FORM) THE    *
000160     *  FIRST TIME THIS LINE IS WRITTEN ON THE RUN.                    *
000170          02  HEADER-01.
000180     *              CARRIAGE CONTROL BYTE - ALWAYS A SINGLE SPACE      *
000190              05  FILLER                 PIC X(01) VALUE SPACE.
000200     *              RUN DATE, BROKEN OUT BY WS-RUN-DATE-PERIOD         *
000210              05  DATE-HEAD01.
000220                  10  DATE-HEAD01-YEAR   PIC X(04).
000230                  10  FILLER             PIC X(01) VALUE '/'.
000240                  10  DATE-HEAD01-MONTH  PIC X(02).
000250                  10  FILLER             PIC X(01) VALUE '/'.
000260                  10  DATE-HEAD01-DAY    PIC X(02).
000270     *              WHITE SPACE BETWEEN THE DATE AND THE TITLE         *
000280              05  FILLER                 PIC X(40) VALUE SPACES.
000290     *              REPORT TITLE, RIGHT-PADDED TO FILL THE LINE        *
000300              05  FILLER                 PIC X(81)
000310                  VALUE 'INDUSTRY JOB COST / PROFIT REPORT'.
000320     *                                                                 *
000330     *  HEADER-02 - BLANK SPACER LINE BETWEEN TITLE AND COLUMN HEADS   *
000340          02  HEADER-02.
000350              05  FILLER                 PIC X(01) VALUE SPACE.
000360              05  FILLER                 PIC X(131) VALUE SPACES.
000370     *                                                                 *
000380     *  HEADER-03/HEADER-04 - TWO-LINE COLUMN HEADINGS, STACKED SO     *
000390     *  "TOTAL" OVER "INCOME" READS AS "TOTAL INCOME", AND SO ON.      *
000400          02  HEADER-03.
000410              05  FILLER                 PIC X(01) VALUE SPACE.
000420     *              OVER DL-TASK-ID-O                                 *
000430              05  FILLER                 PIC X(10) VALUE 'TASK'.
000440     *              OVER DL-TASK-TYPE-O                               *
000450              05  FILLER                 PIC X(06) VALUE 'TYPE'.
000460     *              OVER DL-INCOME-O                                  *
000470              05  FILLER                 PIC X(20) VALUE 'TOTAL'.
000480     *              OVER DL-EXPENSE-O                                 *
000490              05  FILLER                 PIC X(20) VALUE 'TOTAL'.
000500     *              OVER DL-PROFIT-O                                  *
000510              05  FILLER                 PIC X(20) VALUE 'NET'.
000520     *              WHITE SPACE TO FILL OUT THE 132-BYTE LINE          *
000530              05  FILLER                 PIC X(55) VALUE SPACES.
000540          02  HEADER-04.
000550              05  FILLER                 PIC X(01) VALUE SPACE.
000560              05  FILLER                 PIC X(10) VALUE 'ID'.
000570              05  FILLER                 PIC X(06) VALUE 'CODE'.
000580              05  FILLER                 PIC X(20) VALUE 'INCOME'.
000590              05  FILLER                 PIC X(20) VALUE 'EXPENSE'.
000600              05  FILLER                 PIC X(20) VALUE 'PROFIT'.
000610              05  FILLER                 PIC X(55) VALUE SPACES.
000620     *                                                                 *
000630     *  HEADER-05 - UNDERLINE RULE BELOW THE COLUMN HEADINGS, ONE      *
000640     *  DASH-FILLED FIELD PER COLUMN, SAME WIDTHS AS THE DETAIL LINE   *
000650          02  HEADER-05.
000660              05  FILLER                 PIC X(01) VALUE SPACE.
000670     *              UNDER TASK ID                                     *
000680              05  FILLER                 PIC X(09) VALUE ALL '-'.
000690              05  FILLER                 PIC X(01) VALUE SPACE.
000700     *              UNDER TASK TYPE                                   *
000710              05  FILLER                 PIC X(05) VALUE ALL '-'.
000720              05  FILLER                 PIC X(01) VALUE SPACE.
000730     *              UNDER TOTAL INCOME                                *
000740              05  FILLER                 PIC X(19) VALUE ALL '-'.
000750              05  FILLER                 PIC X(01) VALUE SPACE.
000760     *              UNDER TOTAL EXPENSE                               *
000770              05  FILLER                 PIC X(19) VALUE ALL '-'.
000780              05  FILLER                 PIC X(01) VALUE SPACE.
000790     *              UNDER NET PROFIT                                  *
000800              05  FILLER                 PIC X(19) VALUE ALL '-'.
000810     *              WHITE SPACE TO FILL OUT THE 132-BYTE LINE          *
000820              05  FILLER                 PIC X(56) VALUE SPACES.
000830     *                                                                 *
000840     *  DETAIL-LINE - ONE PER TASK, WRITTEN BY 600-WRITE-DETAIL-LINE   *
000850     *  AFTER 300-END-TASK HAS COSTED THE TASK.                        *
000860          02  DETAIL-LINE.
000870              05  FILLER                 PIC X(01) VALUE SPACE.
000880     *              TASK ID, ZERO-SUPPRESSED                          *
000890              05  DL-TASK-ID-O           PIC Z(5)9.
000900              05  FILLER                 PIC X(04) VALUE SPACES.
000910     *              TASK TYPE CODE - M/R/C/P/G, PRINTED AS-IS          *
000920              05  DL-TASK-TYPE-O         PIC X(01).
000930              05  FILLER                 PIC X(05) VALUE SPACES.
000940     *              TOTAL INCOME FOR THE TASK, DOLLAR-EDITED           *
000950              05  DL-INCOME-O            PIC $,$$$,$$$,$$9.99.
000960              05  FILLER                 PIC X(01) VALUE SPACE.
000970     *              TOTAL EXPENSE FOR THE TASK, DOLLAR-EDITED         *
000980              05  DL-EXPENSE-O           PIC $,$$$,$$$,$$9.99.
000990              05  FILLER                 PIC X(01) VALUE SPACE.
001000     *              NET PROFIT FOR THE TASK - SIGNED, MAY BE NEGATIVE *
001010              05  DL-PROFIT-O            PIC -$,$$$,$$$,$$9.99.
001020     *              WHITE SPACE TO FILL OUT THE 132-BYTE LINE          *
001030              05  FILLER                 PIC X(64) VALUE SPACES.
001040     *                                                                 *
001050     *  TOTAL-LINE - ONE GRAND-TOTAL LINE AT END OF RUN, WRITTEN BY    *
001060     *  700-WRITE-TOTAL-LINE (WO-0602 - OPERATIONS REQUEST).           *
001070          02  TOTAL-LINE.
001080              05  FILLER                 PIC X(01) VALUE SPACE.
001090              05  FILLER                 PIC X(15)
001100                  VALUE 'TASKS PROCESSED'.
001110     *              COUNT OF TASKS COSTED THIS RUN                     *
001120              05  TL-TASK-COUNT-O        PIC ZZZ,ZZ9.
001130              05  FILLER                 PIC X(03) VALUE SPACES.
001140     *              RUN-WIDE TOTAL INCOME, DOLLAR-EDITED               *
001150              05  TL-INCOME-O            PIC $,$$$,$$$,$$9.99.
001160              05  FILLER                 PIC X(01) VALUE SPACE.
001170     *              RUN-WIDE TOTAL EXPENSE, DOLLAR-EDITED              *
001180              05  TL-EXPENSE-O           PIC $,$$$,$$$,$$9.99.
001190              05  FILLER                 PIC X(01) VALUE SPACE.
001200     *              RUN-WIDE NET PROFIT - SIGNED, MAY BE NEGATIVE      *
001210              05  TL-PROFIT-O            PIC -$,$$$,$$$,$$9.99.
001220     *              WHITE SPACE TO FILL OUT THE 132-BYTE LINE          *
001230              05  FILLER                 PIC X(55) VALUE SPACES.
001240******************************* Bottom of Data ********************************
