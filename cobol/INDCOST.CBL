000010 CBL LIST,XREF,NUMCHECK(ZON,PAC,BIN),INITCHECK
000020       IDENTIFICATION DIVISION.
000030       PROGRAM-ID.    INDCOST.
000040       AUTHOR.        R CHIRINOS.
000050       INSTALLATION.  ORBITAL DISTRIBUTION CO - DATA PROCESSING.
000060       DATE-WRITTEN.  04/11/87.
000070       DATE-COMPILED.
000080       SECURITY.      NON-CONFIDENTIAL.
000090      *================================================================*
000100      *  INDCOST  -  INDUSTRY JOB COST / PROFIT BATCH RUN              *
000110      *                                                                *
000120      *  READS THE DAILY TASK FILE (ONE HEADER PER JOB, FOLLOWED BY    *
000130      *  ITS RAW MATERIAL LINES), NETS OUT PRODUCED AGAINST REQUIRED   *
000140      *  MATERIAL SO INTERMEDIATE MATERIALS DROP OUT, PRICES THE NET   *
000150      *  MATERIAL AGAINST THE SOLAR SYSTEM MARKET FILE, AND REPORTS    *
000160      *  INCOME, EXPENSE AND PROFIT PER JOB AND FOR THE WHOLE RUN.     *
000170      *================================================================*
000180      *                     C H A N G E   L O G                       *
000190      *----------------------------------------------------------------*
000200      * DATE     BY    REQUEST     DESCRIPTION                        *
000210      *----------------------------------------------------------------*
000220      * 04/11/87 RC    INIT        ORIGINAL PROGRAM - MANUFACTURING   *
000230      *                            JOB COSTING ONLY, SINGLE MATERIAL  *
000240      *                            LIST, NO MARKET FILE.              *
000250      * 09/02/87 RC    WO-0114     ADDED REFINING AND REACTION JOB    *
000260      *                            TYPES TO TH-TASK-TYPE.             *
000270      * 02/18/88 JBS   WO-0201     ADDED PLANETARY PRODUCTION JOB     *
000280      *                            TYPE.  SEE TH-TASK-TYPE 88-LEVELS. *
000290      * 11/30/88 JBS   WO-0288     SPLIT RAW MATERIAL LINES INTO      *
000300      *                            PRODUCED/REQUIRED DIRECTION CODE   *
000310      *                            INSTEAD OF TWO SEPARATE FILES.     *
000320      * 07/06/90 RC    WO-0355     ADDED GROUP JOB TYPE (TH-TASK-TYPE *
000330      *                            'G') FOR ROLLED-UP SUBJOBS.        *
000340      * 05/21/91 DWK   WO-0409     ADDED MARKET OVERRIDE FIELDS ON    *
000350      *                            THE MATERIAL LINE - SYSTEM, ORDER, *
000360      *                            MANUAL PRICE.  PRICES WERE A FLAT  *
000370      *                            TABLE BEFORE THIS.                 *
000380      * 03/12/92 DWK   WO-0433     CONDENSATION LOGIC REWRITTEN TO    *
000390      *                            MERGE DUPLICATE MATERIAL LINES     *
000400      *                            INSTEAD OF REJECTING THEM.         *
000410      * 08/19/93 RC    WO-0481     ADDED TH-EXTRA-EXPENSE FOR TAXES   *
000420      *                            AND INSTALLATION FEES.             *
000430      * 01/05/95 JBS   WO-0512     PRICE TABLE MOVED FROM A FLAT      *
000440      *                            LOOKUP TO THE IN-MEMORY OCCURS     *
000450      *                            TABLE LOADED FROM PRICE-FILE.      *
000460      * 06/14/96 DWK   WO-0560     EXTENDED PRICE ROUNDING CHANGED TO *
000470      *                            ROUNDED HALF-UP PER FINANCE.       *
000480      * 11/02/98 RC    Y2K-004     YEAR 2000 REMEDIATION - TASK FILE  *
000490      *                            AND PRICE FILE DATE FIELDS (NONE   *
000500      *                            OF EITHER RECORD CARRIES A DATE)   *
000510      *                            REVIEWED AND CERTIFIED Y2K-SAFE.   *
000520      * 03/09/99 RC    Y2K-004     COMPILE DATE STAMP REVIEWED - NO   *
000530      *                            WINDOWED YEAR FIELDS IN THIS PGM.  *
000540      * 07/27/00 JBS   WO-0602     GRAND TOTAL LINE ADDED TO REPORT   *
000550      *                            AT OPERATIONS' REQUEST.            *
000560      * 02/14/02 DWK   WO-0640     UNIT PRICE WIDENED TO 4 DECIMALS   *
000570      *                            (WAS 2) - SUB-CENT MARKET PRICES.  *
000580      * 09/30/03 RC    WO-0671     DEFAULT MARKET RULE ADDED - NO     *
000590      *                            MARKET ON A LINE NOW DEFAULTS TO   *
000600      *                            SYSTEM ZERO, SELL ORDER, PRICE 0.  *
000610      *                            MARKET-ORDER-CODE CLASS TEST ADDED *
000620      *                            SO A BAD ORDER BYTE ON THE LINE    *
000630      *                            FALLS BACK TO SELL THE SAME WAY.   *
000640      * 04/18/05 JBS   WO-0705     RESULT-FILE RECORD ADDED SO DOWN-  *
000650      *                            STREAM BILLING CAN PICK UP PROFIT  *
000660      *                            WITHOUT RE-RUNNING THE REPORT.     *
000670      * 10/11/06 DWK   WO-0730     TABLE SIZES RAISED (2000 MATERIAL  *
000680      *                            LINES/TASK, 9000 PRICE ROWS) FOR   *
000690      *                            THE LARGER GROUP JOBS NOW SEEN.    *
000700      *                            FIRST HEADING LINE NOW ADVANCES    *
000710      *                            THE PRINTER TO TOP-OF-FORM.        *
000720      * 11/02/06 DWK   WO-0758     BACKED OUT THE UPSI-0 RERUN SWITCH *
000730      *                            ADDED WITH WO-0730 - NOT REQUESTED *
000740      *                            BY OPERATIONS, AND RESULT-FILE IS  *
000750      *                            REQUIRED EVERY RUN, NO EXCEPTIONS. *
000760      *                            500-WRITE-RESULT WRITES ONE RECORD *
000770      *                            PER TASK AGAIN, UNCONDITIONALLY.   *
000780      *                            WORK AREAS RESTORED TO 77-LEVEL    *
000790      *                            STANDALONE ITEMS PER SHOP STANDARD *
000800      *                            (SEE TASKWRK/PRICETAB SAME DATE).  *
000810      *================================================================*
000820       ENVIRONMENT DIVISION.
000830       CONFIGURATION SECTION.
000840       SOURCE-COMPUTER. IBM-390.
000850       OBJECT-COMPUTER. IBM-390.
000860      *----------------------------------------------------------------*
000870      * C01/TOP-OF-FORM - NAMES THE PRINTER CHANNEL-1 PUNCH SO 610-    *
000880      *   WRITE-HEADINGS CAN SKIP TO A NEW PAGE BY NAME INSTEAD OF A   *
000890      *   LITERAL MNEMONIC.  CLASS MARKET-ORDER-CODE - THE VALID       *
000900      *   MATERIAL ORDER-CODE BYTES (0=SELL,1=BUY,2=MANUAL) AS A CLASS *
000910      *   TEST, USED BY 240-INSERT-MATERIAL-ROW AT CAPTURE TIME (WO-   *
000920      *   0671) SO A BAD BYTE ON THE INPUT LINE FALLS BACK TO SELL     *
000930      *   RATHER THAN BLOWING UP THE EVALUATE IN 400-RESOLVE-PRICE.    *
000940      *----------------------------------------------------------------*
000950       SPECIAL-NAMES.
000960           C01 IS TOP-OF-FORM
000970           CLASS MARKET-ORDER-CODE IS '0' THRU '2'.
000980       INPUT-OUTPUT SECTION.
000990      *----------------------------------------------------------------*
001000      * FILE-CONTROL - FOUR FILES: TWO INPUT (TASK-FILE, PRICE-FILE),  *
001010      *   TWO OUTPUT (RESULT-FILE FOR BILLING, REPORT-FILE FOR PRINT). *
001020      *   EACH CARRIES ITS OWN FILE STATUS FIELD SO 000-HOUSEKEEPING   *
001030      *   CAN TELL WHICH OPEN FAILED WITHOUT GUESSING.                 *
001040       FILE-CONTROL.
001050      *          DAILY TASK HEADER/MATERIAL FILE - SEE FD TASK-FILE     *
001060           SELECT TASK-FILE    ASSIGN   TO TASKIN
001070              FILE STATUS  IS  FS-TASKFILE.
001080      *          SOLAR SYSTEM MARKET PRICE FILE - SEE FD PRICE-FILE     *
001090           SELECT PRICE-FILE   ASSIGN   TO PRICEIN
001100              FILE STATUS  IS  FS-PRICEFILE.
001110      *          PER-TASK BILLING FEED - SEE FD RESULT-FILE             *
001120           SELECT RESULT-FILE  ASSIGN   TO TASKOUT
001130              FILE STATUS  IS  FS-RESULTFILE.
001140      *          132-COLUMN PRINTED COST/PROFIT REPORT                  *
001150           SELECT REPORT-FILE  ASSIGN   TO TASKRPT
001160              FILE STATUS  IS  FS-REPORTFILE.
001170       DATA DIVISION.
001180      *----------------------------------------------------------------*
001190      * FILE SECTION - FOUR FDS, ONE PER SELECT ABOVE.  TASK-FILE AND   *
001200      *   PRICE-FILE ARE KEPT AS RAW PIC X BUFFERS AND MOVED INTO THE   *
001210      *   COPYBOOK-DEFINED WORKING-STORAGE RECORDS BELOW RATHER THAN    *
001220      *   GIVEN TYPED FD RECORDS, SINCE TASK-FILE CARRIES TWO DIFFERENT *
001230      *   RECORD SHAPES (HEADER AND DETAIL) UNDER ONE RECORDING MODE.   *
001240       FILE SECTION.
001250      *----------------------------------------------------------------*
001260      * TASK-FILE - RAW 80-BYTE LINE.  FIRST BYTE DISCRIMINATES        *
001270      *   HEADER ('H') FROM MATERIAL DETAIL ('D') - SEE 100-PROCESS-   *
001280      *   TASKFILE.  MOVED INTO TASK-HEADER-WS OR TASK-MATERIAL-WS.    *
001290      *----------------------------------------------------------------*
001300       FD  TASK-FILE
001310           RECORDING MODE IS F
001320           BLOCK CONTAINS 0 RECORDS
001330           RECORD CONTAINS 80 CHARACTERS
001340           DATA RECORD IS TASK-FILE-REC.
001350       01  TASK-FILE-REC                  PIC X(80).
001360      *          REC-TYPE VIEW OF THE SAME 80 BYTES - 100-PROCESS-TASKFILE  *
001370      *          TESTS TFR-REC-TYPE INSTEAD OF REF-MODIFYING THE RAW LINE   *
001380      *          (WO-0758) - SAME BYTE, NAMED INSTEAD OF COUNTED OUT        *
001390       01  TASK-FILE-REC-TYPE-VIEW REDEFINES TASK-FILE-REC.
001400           05  TFR-REC-TYPE               PIC X(01).
001410           05  FILLER                     PIC X(79).
001420      *----------------------------------------------------------------*
001430      * PRICE-FILE - ONE MARKET PRICE ROW PER ITEM/SYSTEM PAIR, SORTED *
001440      *   ASCENDING BY ITEM THEN SYSTEM.  LOADED ENTIRELY INTO THE     *
001450      *   WS-PRICE-TABLE OCCURS TABLE AT 150-LOAD-PRICE-TABLE.         *
001460      *----------------------------------------------------------------*
001470       FD  PRICE-FILE
001480           RECORDING MODE IS F
001490           BLOCK CONTAINS 0 RECORDS
001500           RECORD CONTAINS 46 CHARACTERS
001510           DATA RECORD IS PRICE-FILE-REC.
001520       01  PRICE-FILE-REC                 PIC X(46).
001530      *----------------------------------------------------------------*
001540      * RESULT-FILE - ONE ROW PER TASK (WO-0705 04/18/05) SO DOWN-     *
001550      *   STREAM BILLING CAN PICK UP INCOME/EXPENSE/PROFIT WITHOUT     *
001560      *   RE-RUNNING THIS PROGRAM.  ONE RECORD WRITTEN PER TASK,        *
001570      *   EVERY RUN, NO EXCEPTIONS (WO-0758).                           *
001580      *----------------------------------------------------------------*
001590       FD  RESULT-FILE
001600           RECORDING MODE IS F
001610           BLOCK CONTAINS 0 RECORDS
001620           RECORD CONTAINS 60 CHARACTERS
001630           DATA RECORD IS RESULT-REC.
001640       01  RESULT-REC.
001650      *          TASK NUMBER THIS RESULT ROW BELONGS TO                *
001660           05  RS-TASK-ID                 PIC 9(06).
001670      *          TASK TYPE CODE COPIED FROM TH-TASK-TYPE               *
001680           05  RS-TASK-TYPE               PIC X(01).
001690      *          TOTAL INCOME, EXPENSE, AND NET PROFIT FOR THE TASK    *
001700           05  RS-INCOME                  PIC S9(13)V99.
001710           05  RS-EXPENSE                 PIC S9(13)V99.
001720           05  RS-PROFIT                  PIC S9(13)V99.
001730      *          RESERVED FOR FUTURE BILLING FIELDS                    *
001740           05  FILLER                     PIC X(08).
001750      *----------------------------------------------------------------*
001760      * REPORT-FILE - 132-COLUMN PRINT FILE, ONE LINE AT A TIME FROM   *
001770      *   THE WS-REPORT-LINES GROUPS IN COPYBOOK INDRPT.               *
001780      *----------------------------------------------------------------*
001790       FD  REPORT-FILE
001800           RECORDING MODE IS F
001810           BLOCK CONTAINS 0 RECORDS
001820           RECORD CONTAINS 132 CHARACTERS
001830           DATA RECORD IS REPORT-FILE-REC.
001840       01  REPORT-FILE-REC                PIC X(132).
001850       WORKING-STORAGE SECTION.
001860      *----------------------------------------------------------------*
001870      * FIVE COPYBOOKS CARRY EVERY RECORD LAYOUT AND TABLE USED BY     *
001880      *   THIS PROGRAM - NONE OF THEM ARE CODED INLINE HERE SO A       *
001890      *   LAYOUT CHANGE ONLY HAS TO BE MADE IN ONE PLACE AND RECOM-    *
001900      *   PILED WHEREVER IT IS COPIED.                                 *
001910      *Task Header and Material Detail Work Areas (COPY TASKHDR/TASKMAT)
001920       COPY TASKHDR.
001930       COPY TASKMAT.
001940      *Price Table Work Area and In-Memory OCCURS Table (COPY PRICETAB)
001950       COPY PRICETAB.
001960      *Working Material Table, Task/Grand Accumulators (COPY TASKWRK)
001970       COPY TASKWRK.
001980      *Report Heading, Detail and Total Line Layouts (COPY INDRPT)
001990       COPY INDRPT.
002000      *----------------------------------------------------------------*
002010      * RUN COUNTERS - STANDALONE 77s PER SHOP STANDARD (WO-0758).     *
002020      *   WS-LINE-COUNT STARTS AT 99 SO THE VERY FIRST DETAIL LINE      *
002030      *   FORCES 610-WRITE-HEADINGS.                                   *
002040      *----------------------------------------------------------------*
002050       77  WS-RECS-READ               PIC S9(07) COMP VALUE 0.
002060       77  WS-LINE-COUNT              PIC S9(04) COMP VALUE 99.
002070       77  WS-LINES-PER-PAGE          PIC S9(04) COMP VALUE 55.
002080      *
002090       PROCEDURE DIVISION.
002100      *----------------------------------------------------------------*
002110      * MAIN LINE - OPEN/LOAD, DRIVE THE CONTROL BREAK OVER TASK-FILE, *
002120      *   COST THE LAST TASK IF THE FILE DID NOT END ON A NEW HEADER,  *
002130      *   PRINT THE GRAND TOTAL, CLOSE DOWN.                           *
002140      *----------------------------------------------------------------*
002150           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
002160           PERFORM 100-PROCESS-TASKFILE THRU 100-EXIT
002170                   UNTIL TASKFILE-EOF.
002180      *          LAST TASK ON THE FILE HAS NO FOLLOWING HEADER TO      *
002190      *          TRIGGER ITS OWN 300-END-TASK, SO CLOSE IT OUT HERE    *
002200           IF TASK-IN-PROGRESS
002210               PERFORM 300-END-TASK THRU 300-EXIT
002220           END-IF.
002230           PERFORM 700-WRITE-TOTAL-LINE THRU 700-EXIT.
002240           PERFORM 900-TERMINATE THRU 900-EXIT.
002250           MOVE +0 TO RETURN-CODE.
002260           GOBACK.
002270      *----------------------------------------------------------------*
002280      * 000-HOUSEKEEPING - OPEN FILES, LOAD PRICE TABLE, PRIME READ    *
002290      *   AND DISPLAY THE RUN DATE FOR THE OPERATOR'S LOG.             *
002300      *----------------------------------------------------------------*
002310       000-HOUSEKEEPING.
002320           DISPLAY "INIT INDCOST..".
002330      *          RUN DATE GOES INTO THE REPORT HEADING VIA 610-WRITE-     *
002340      *          HEADINGS - PULLED ONCE HERE, NEVER RE-ACCEPTED           *
002350           ACCEPT WS-RUN-DATE-NUM FROM DATE YYYYMMDD.
002360      *          ALPHANUMERIC VIEW OF THE SAME DATE, ECHOED TO THE RUN    *
002370      *          LOG SO OPERATIONS CAN CONFIRM THE ACCEPT FIRED CLEAN     *
002380           DISPLAY 'RUN DATE (YYYYMMDD) - ' WS-RUN-DATE-X.
002390      *          EACH OPEN IS CHECKED AGAINST ITS OWN 88-LEVEL - A FAILED *
002400      *          OPEN ON ANY OF THE FOUR FILES IS FATAL, NOT RECOVERABLE  *
002410           OPEN INPUT  TASK-FILE
002420           IF NOT TASKFILE-OK
002430               DISPLAY 'ERROR OPENING TASK-FILE - STATUS ' FS-TASKFILE
002440               GO TO 950-ABEND
002450           END-IF
002460           OPEN INPUT  PRICE-FILE
002470           IF NOT PRICEFILE-OK
002480               DISPLAY 'ERROR OPENING PRICE-FILE - STATUS ' FS-PRICEFILE
002490               GO TO 950-ABEND
002500           END-IF
002510           OPEN OUTPUT RESULT-FILE
002520           IF NOT RESULTFILE-OK
002530               DISPLAY 'ERROR OPENING RESULT-FILE - STATUS '
002540                        FS-RESULTFILE
002550               GO TO 950-ABEND
002560           END-IF
002570           OPEN OUTPUT REPORT-FILE
002580           IF NOT REPORTFILE-OK
002590               DISPLAY 'ERROR OPENING REPORT-FILE - STATUS '
002600                        FS-REPORTFILE
002610               GO TO 950-ABEND
002620           END-IF
002630      *          PRICE TABLE MUST BE FULLY LOADED BEFORE ANY TASK IS      *
002640      *          COSTED, SO IT IS LOADED HERE BEFORE THE FIRST TASK READ  *
002650           PERFORM 150-LOAD-PRICE-TABLE THRU 150-EXIT.
002660      *          PRIME THE READ - 100-PROCESS-TASKFILE'S PERFORM UNTIL    *
002670      *          TESTS TASKFILE-EOF BEFORE PROCESSING THE FIRST RECORD    *
002680           PERFORM 800-READ-TASKFILE THRU 800-EXIT.
002690       000-EXIT.
002700           EXIT.
002710      *----------------------------------------------------------------*
002720      * 150-LOAD-PRICE-TABLE - READ PRICE-FILE INTO WS-PRICE-TABLE     *
002730      *   PRICE-FILE ARRIVES SORTED ASCENDING BY ITEM-ID + SYSTEM-ID   *
002740      *   (WO-0512 01/05/95) SO THE TABLE LOADS IN KEY SEQUENCE AND    *
002750      *   SEARCH ALL (BINARY SEARCH) CAN BE USED AGAINST IT LATER.     *
002760      *----------------------------------------------------------------*
002770       150-LOAD-PRICE-TABLE.
002780           READ PRICE-FILE
002790               AT END SET PRICEFILE-EOF TO TRUE
002800           END-READ
002810      *          STOP LOADING AT EOF OR WHEN THE TABLE CEILING IS HIT  *
002820      *          (WS-PRICE-MAX-ROWS, RAISED TO 9000 BY WO-0730)        *
002830           PERFORM 160-LOAD-ONE-PRICE-ROW THRU 160-EXIT
002840                   UNTIL PRICEFILE-EOF
002850                   OR WS-PRICE-ROW-COUNT = WS-PRICE-MAX-ROWS.
002860       150-EXIT.
002870           EXIT.
002880      *
002890      *  160-LOAD-ONE-PRICE-ROW - MOVE ONE PRICE-FILE RECORD INTO THE  *
002900      *  NEXT FREE WS-PRICE-ITEM ROW, THEN PRIME THE NEXT READ.        *
002910       160-LOAD-ONE-PRICE-ROW.
002920      *          REDEFINE THE RAW 46-BYTE BUFFER AS PRICE-REC-I SO THE   *
002930      *          NAMED FIELDS BELOW CAN BE MOVED OUT OF IT                *
002940           MOVE PRICE-FILE-REC TO PRICE-REC-I
002950      *          BUMP THE ROW COUNT FIRST - THE NEW ROW IS BUILT AT      *
002960      *          WS-PRICE-ROW-COUNT, THE OCCURS DEPENDING ON'S CEILING    *
002970           ADD 1 TO WS-PRICE-ROW-COUNT
002980           MOVE PR-ITEM-ID-I      TO PR-ITEM-ID-T (WS-PRICE-ROW-COUNT)
002990           MOVE PR-SYSTEM-ID-I    TO PR-SYSTEM-ID-T (WS-PRICE-ROW-COUNT)
003000           MOVE PR-SELL-PRICE-I   TO PR-SELL-PRICE-T (WS-PRICE-ROW-COUNT)
003010           MOVE PR-BUY-PRICE-I    TO PR-BUY-PRICE-T (WS-PRICE-ROW-COUNT)
003020      *          READ AHEAD FOR THE LOOP TEST BACK IN 150                 *
003030           READ PRICE-FILE
003040               AT END SET PRICEFILE-EOF TO TRUE
003050           END-READ.
003060       160-EXIT.
003070           EXIT.
003080      *----------------------------------------------------------------*
003090      * 100-PROCESS-TASKFILE - CONTROL-BREAK DRIVER ON TASK ID         *
003100      *   A HEADER LINE (REC-TYPE 'H') STARTS A NEW TASK - IF A TASK   *
003110      *   WAS ALREADY OPEN, IT IS COSTED AND WRITTEN FIRST.  A DETAIL  *
003120      *   LINE (REC-TYPE 'D') ACCUMULATES INTO THE WORKING MATERIAL    *
003130      *   TABLE FOR THE CURRENTLY OPEN TASK.                          *
003140      *----------------------------------------------------------------*
003150       100-PROCESS-TASKFILE.
003160      *          THE FIRST BYTE OF THE 80-BYTE LINE IS ALL THIS PARAGRAPH *
003170      *          TESTS - 200/230 RE-MOVE THE WHOLE LINE INTO THE RIGHT    *
003180      *          TYPED RECORD ONCE THE RECORD TYPE IS KNOWN               *
003190           EVALUATE TFR-REC-TYPE
003200               WHEN 'H'
003210                   PERFORM 200-START-TASK THRU 200-EXIT
003220               WHEN 'D'
003230                   PERFORM 230-ACCUM-MATERIAL THRU 230-EXIT
003240               WHEN OTHER
003250                   DISPLAY 'INVALID REC TYPE SKIPPED - ' TASK-FILE-REC
003260           END-EVALUATE
003270           PERFORM 800-READ-TASKFILE THRU 800-EXIT.
003280       100-EXIT.
003290           EXIT.
003300      *
003310      *  200-START-TASK - A NEW HEADER HAS ARRIVED.  CLOSE OUT WHATEVER *
003320      *  TASK WAS OPEN, THEN SEED THE ACCUMULATORS FOR THE NEW ONE.     *
003330       200-START-TASK.
003340      *          A TASK IS STILL OPEN (PRIOR HEADER NOT YET CLOSED OUT) -  *
003350      *          THIS IS THE CONTROL BREAK: CLOSE IT BEFORE OPENING NEW    *
003360           IF TASK-IN-PROGRESS
003370               PERFORM 300-END-TASK THRU 300-EXIT
003380           END-IF
003390           MOVE TASK-FILE-REC TO TASK-HEADER-WS
003400      *          SAVE THE HEADER FIELDS OFF TO THE WS-TASK-ACCUM GROUP -*
003410      *          TASK-HEADER-WS ITSELF GETS OVERWRITTEN BY THE NEXT     *
003420      *          HEADER READ, SO NOTHING IN IT SURVIVES PAST THIS MOVE  *
003430           MOVE TH-TASK-ID        TO WS-TASK-ID-SAVE
003440           MOVE TH-TASK-TYPE      TO WS-TASK-TYPE-SAVE
003450           MOVE TH-EXTRA-EXPENSE  TO WS-TASK-XTRA-EXP-SAVE
003460           MOVE 0                 TO WS-MATL-ROW-COUNT
003470           SET TASK-IN-PROGRESS   TO TRUE.
003480       200-EXIT.
003490           EXIT.
003500      *
003510      *----------------------------------------------------------------*
003520      *  230-ACCUM-MATERIAL - MERGE THE DETAIL LINE INTO THE WORKING   *
003530      *  MATERIAL TABLE.  A DUPLICATE ITEM IS SUMMED INTO ITS EXISTING *
003540      *  ROW (WO-0433 03/12/92); THE MARKET ON THE ITEM'S ROW IS TAKEN *
003550      *  FROM WHICHEVER DETAIL LINE FOR THAT ITEM IS SEEN FIRST - A    *
003560      *  SECOND LINE FOR THE SAME ITEM ONLY ADDS TO WS-MATL-NET-AMT,   *
003570      *  IT NEVER OVERWRITES THE MARKET CAPTURED ON THE FIRST LINE.    *
003580      *  WS-MATL-ITEM IS UNKEYED SO A PLAIN SEQUENTIAL SEARCH IS USED  *
003590      *  (THE TABLE IS ORDERED BY ARRIVAL, NOT BY ITEM ID).            *
003600      *----------------------------------------------------------------*
003610       230-ACCUM-MATERIAL.
003620      *          RE-MOVE THE RAW LINE, THIS TIME AS A MATERIAL DETAIL -   *
003630      *          TM-... FIELDS BELOW ARE ONLY VALID AFTER THIS MOVE       *
003640           MOVE TASK-FILE-REC TO TASK-MATERIAL-WS
003650           SET MATL-IDX TO 1
003660      *          SEARCH STOPS AT WS-MATL-ROW-COUNT BECAUSE WS-MATL-ITEM*
003670      *          IS AN OCCURS DEPENDING ON TABLE - ROWS PAST THE       *
003680      *          CURRENT COUNT DO NOT EXIST YET THIS TASK              *
003690           SEARCH WS-MATL-ITEM
003700               AT END
003710                   PERFORM 240-INSERT-MATERIAL-ROW THRU 240-EXIT
003720               WHEN WS-MATL-ITEM-ID (MATL-IDX) = TM-ITEM-ID
003730                   PERFORM 250-UPDATE-MATERIAL-ROW THRU 250-EXIT
003740           END-SEARCH.
003750       230-EXIT.
003760           EXIT.
003770      *
003780      *----------------------------------------------------------------*
003790      *  240-INSERT-MATERIAL-ROW - FIRST DETAIL LINE SEEN FOR THIS     *
003800      *  ITEM ON THIS TASK.  OPENS A NEW ROW AT THE END OF THE TABLE   *
003810      *  AND CAPTURES THE MARKET OFF THIS LINE - SYSTEM ZERO ON THE    *
003820      *  LINE MEANS NO MARKET WAS KEYED, SO IT DEFAULTS TO SYSTEM      *
003830      *  ZERO/SELL/MANUAL-PRICE-ZERO PER WO-0671 (09/30/03).           *
003840      *  OTHERWISE THE ORDER BYTE IS RUN THROUGH THE MARKET-ORDER-CODE *
003850      *  CLASS TEST (VALID VALUES '0'-'2') - A BAD BYTE ON THE INPUT   *
003860      *  LINE IS FORCED TO 0/SELL HERE RATHER THAN LEFT TO FALL INTO   *
003870      *  400-RESOLVE-PRICE'S WHEN OTHER, SO ONE RULE COVERS BOTH AN    *
003880      *  UNKEYED MARKET AND A GARBLED ONE.                            *
003890      *----------------------------------------------------------------*
003900       240-INSERT-MATERIAL-ROW.
003910           ADD 1 TO WS-MATL-ROW-COUNT
003920           SET MATL-IDX TO WS-MATL-ROW-COUNT
003930           MOVE TM-ITEM-ID        TO WS-MATL-ITEM-ID (MATL-IDX)
003940           MOVE 0                 TO WS-MATL-NET-AMT (MATL-IDX)
003950           IF TM-MKT-SYSTEM = 0
003960      *              NO MARKET KEYED ON THE LINE - DEFAULT TRIPLE      *
003970               MOVE 0             TO WS-MATL-MKT-SYSTEM (MATL-IDX)
003980               MOVE 0             TO WS-MATL-MKT-ORDER (MATL-IDX)
003990               MOVE 0             TO WS-MATL-MKT-MAN-PRICE (MATL-IDX)
004000           ELSE
004010               MOVE TM-MKT-SYSTEM       TO
004020                    WS-MATL-MKT-SYSTEM (MATL-IDX)
004030      *              CLASS TEST (WO-0671) - ONLY '0','1','2' PASS      *
004040               IF TM-MKT-ORDER IS MARKET-ORDER-CODE
004050                   MOVE TM-MKT-ORDER    TO
004060                        WS-MATL-MKT-ORDER (MATL-IDX)
004070               ELSE
004080                   DISPLAY 'BAD ORDER CODE ON ITEM ' TM-ITEM-ID
004090                           ' FORCED TO SELL'
004100                   MOVE 0               TO
004110                        WS-MATL-MKT-ORDER (MATL-IDX)
004120               END-IF
004130               MOVE TM-MKT-MANUAL-PRICE TO
004140                    WS-MATL-MKT-MAN-PRICE (MATL-IDX)
004150           END-IF
004160           PERFORM 260-NET-ONE-DETAIL-LINE THRU 260-EXIT.
004170       240-EXIT.
004180           EXIT.
004190      *
004200      *  250-UPDATE-MATERIAL-ROW - A LATER DETAIL LINE FOR AN ITEM     *
004210      *  ALREADY IN THE TABLE.  THE MARKET STAYS AS CAPTURED ON THE    *
004220      *  FIRST LINE - ONLY THE NET AMOUNT IS TOUCHED.                  *
004230       250-UPDATE-MATERIAL-ROW.
004240      *          MATL-IDX IS ALREADY SET TO THE MATCHING ROW BY THE        *
004250      *          SEARCH IN 230 - NOTHING TO DO HERE BUT NET THE AMOUNT     *
004260           PERFORM 260-NET-ONE-DETAIL-LINE THRU 260-EXIT.
004270       250-EXIT.
004280           EXIT.
004290      *
004300      *  260-NET-ONE-DETAIL-LINE - ADD A PRODUCED LINE, SUBTRACT A     *
004310      *  REQUIRED LINE (WO-0288 11/30/88).  RUNS FOR BOTH A BRAND-NEW  *
004320      *  ROW (FROM 240) AND AN EXISTING ONE (FROM 250) SO THE NETTING  *
004330      *  RULE ONLY LIVES IN ONE PLACE.                                 *
004340       260-NET-ONE-DETAIL-LINE.
004350      *          TM-AMOUNT ON THE LINE IS ALWAYS POSITIVE - DIRECTION,    *
004360      *          NOT SIGN, SAYS WHETHER IT ADDS OR SUBTRACTS BELOW        *
004370           MOVE TM-AMOUNT TO WS-ABS-AMOUNT
004380           EVALUATE TRUE
004390               WHEN TM-PRODUCED
004400                   ADD WS-ABS-AMOUNT TO WS-MATL-NET-AMT (MATL-IDX)
004410               WHEN TM-REQUIRED
004420                   SUBTRACT WS-ABS-AMOUNT FROM
004430                            WS-MATL-NET-AMT (MATL-IDX)
004440               WHEN OTHER
004450                   DISPLAY 'INVALID DIRECTION ON ITEM '
004460                           TM-ITEM-ID ' - LINE IGNORED'
004470           END-EVALUATE.
004480       260-EXIT.
004490           EXIT.
004500      *----------------------------------------------------------------*
004510      * 300-END-TASK - CONDENSE AND VALUE THE CLOSED-OUT TASK, WRITE   *
004520      *   THE RESULT RECORD AND REPORT LINE, ROLL INTO GRAND TOTALS.   *
004530      *   EXPENSE STARTS FROM TH-EXTRA-EXPENSE (WO-0481 - TAXES AND    *
004540      *   INSTALLATION FEES) BEFORE ANY MATERIAL ROW IS PRICED IN.     *
004550      *----------------------------------------------------------------*
004560       300-END-TASK.
004570      *          CLEAR ALL THREE BEFORE SEEDING EXPENSE - A TASK WITH NO  *
004580      *          MATERIAL LINES AT ALL STILL HAS TO COST THE EXTRA EXPENSE*
004590           MOVE 0 TO WS-TASK-INCOME  WS-TASK-EXPENSE  WS-TASK-PROFIT
004600           MOVE WS-TASK-XTRA-EXP-SAVE TO WS-TASK-EXPENSE
004610      *          PRICE AND POST EVERY ROW THE TASK CONDENSED DOWN TO   *
004620           PERFORM 310-VALUE-MATERIAL-ROW THRU 310-EXIT
004630                   VARYING MATL-IDX FROM 1 BY 1
004640                   UNTIL MATL-IDX > WS-MATL-ROW-COUNT
004650           COMPUTE WS-TASK-PROFIT =
004660                   WS-TASK-INCOME - WS-TASK-EXPENSE
004670           PERFORM 500-WRITE-RESULT THRU 500-EXIT
004680           PERFORM 600-WRITE-DETAIL-LINE THRU 600-EXIT
004690      *          ROLL THIS TASK'S FIGURES INTO THE RUN-WIDE TOTALS     *
004700      *          PRINTED BY 700-WRITE-TOTAL-LINE AT END OF FILE        *
004710           ADD 1                TO WS-GRAND-TASK-COUNT
004720           ADD WS-TASK-INCOME   TO WS-GRAND-INCOME
004730           ADD WS-TASK-EXPENSE  TO WS-GRAND-EXPENSE
004740           ADD WS-TASK-PROFIT   TO WS-GRAND-PROFIT
004750           SET TASK-IN-PROGRESS TO FALSE.
004760       300-EXIT.
004770           EXIT.
004780      *
004790      *  310-VALUE-MATERIAL-ROW - PRICE ONE ROW OF THE WORKING TABLE.  *
004800      *  NET AMOUNT > 0 IS NET PRODUCED (ADDS TO INCOME); < 0 IS NET   *
004810      *  REQUIRED (ADDS TO EXPENSE); = 0 CANCELS OUT AND IS IGNORED -  *
004820      *  AN ITEM PRODUCED AND FULLY CONSUMED WITHIN THE SAME TASK      *
004830      *  NEVER PRICES AND NEVER TOUCHES INCOME OR EXPENSE AT ALL.      *
004840       310-VALUE-MATERIAL-ROW.
004850           EVALUATE TRUE
004860               WHEN WS-MATL-NET-AMT (MATL-IDX) > 0
004870                   MOVE WS-MATL-NET-AMT (MATL-IDX) TO WS-ABS-AMOUNT
004880                   PERFORM 400-RESOLVE-PRICE THRU 400-EXIT
004890                   ADD WS-EXT-AMOUNT TO WS-TASK-INCOME
004900               WHEN WS-MATL-NET-AMT (MATL-IDX) < 0
004910      *                  FLIP THE SIGN SO 400-RESOLVE-PRICE ALWAYS      *
004920      *                  EXTENDS A POSITIVE QUANTITY                   *
004930                   COMPUTE WS-ABS-AMOUNT =
004940                           0 - WS-MATL-NET-AMT (MATL-IDX)
004950                   PERFORM 400-RESOLVE-PRICE THRU 400-EXIT
004960                   ADD WS-EXT-AMOUNT TO WS-TASK-EXPENSE
004970               WHEN OTHER
004980                   CONTINUE
004990           END-EVALUATE.
005000       310-EXIT.
005010           EXIT.
005020      *----------------------------------------------------------------*
005030      * 400-RESOLVE-PRICE - RESOLVE THE UNIT PRICE FOR THE CURRENT     *
005040      *   MATERIAL ROW (MATL-IDX) AND EXTEND IT BY WS-ABS-AMOUNT.      *
005050      *   ORDER CODE 2 (MANUAL) USES THE PRICE KEYED ON THE LINE       *
005060      *   ITSELF - NO PRICE-FILE LOOKUP.  ORDER CODE 1 (BUY) LOOKS UP  *
005070      *   THE HIGHEST CURRENT BUY PRICE; EVERYTHING ELSE (0/SELL, AND  *
005080      *   ANY CODE THE MARKET-ORDER-CODE CLASS TEST WOULD HAVE ALREADY *
005090      *   FORCED TO 0 BACK IN 240) LOOKS UP THE LOWEST SELL PRICE -    *
005100      *   SO WHEN OTHER BELOW IS A SAFETY NET, NOT THE NORMAL PATH.    *
005110      *----------------------------------------------------------------*
005120       400-RESOLVE-PRICE.
005130           MOVE 0 TO WS-UNIT-PRICE
005140           EVALUATE WS-MATL-MKT-ORDER (MATL-IDX)
005150               WHEN 2
005160      *                  MANUAL PRICE OVERRIDE - NO TABLE LOOKUP        *
005170                   MOVE WS-MATL-MKT-MAN-PRICE (MATL-IDX)
005180                                      TO WS-UNIT-PRICE
005190               WHEN 1
005200      *                  BUY ORDER - LOOK UP THE HIGH BUY PRICE         *
005210                   MOVE WS-MATL-ITEM-ID (MATL-IDX)
005220                                      TO WS-PRICE-SRCH-ITEM
005230                   MOVE WS-MATL-MKT-SYSTEM (MATL-IDX)
005240                                      TO WS-PRICE-SRCH-SYSTEM
005250                   PERFORM 410-FIND-PRICE-ROW THRU 410-EXIT
005260                   IF PRICEFILE-OK
005270                       MOVE PR-BUY-PRICE-T (PRICE-IDX)
005280                                      TO WS-UNIT-PRICE
005290                   END-IF
005300               WHEN OTHER
005310      *                  SELL ORDER, OR A ROW 240 ALREADY DEFAULTED -  *
005320      *                  LOOK UP THE LOW SELL PRICE                    *
005330                   MOVE WS-MATL-ITEM-ID (MATL-IDX)
005340                                      TO WS-PRICE-SRCH-ITEM
005350                   MOVE WS-MATL-MKT-SYSTEM (MATL-IDX)
005360                                      TO WS-PRICE-SRCH-SYSTEM
005370                   PERFORM 410-FIND-PRICE-ROW THRU 410-EXIT
005380                   IF PRICEFILE-OK
005390                       MOVE PR-SELL-PRICE-T (PRICE-IDX)
005400                                      TO WS-UNIT-PRICE
005410                   END-IF
005420           END-EVALUATE
005430      *          EXTEND AT 4 DECIMALS, ROUND TO 2 HALF-UP (WO-0560)    *
005440           COMPUTE WS-EXT-AMOUNT ROUNDED =
005450                   WS-UNIT-PRICE * WS-ABS-AMOUNT.
005460       400-EXIT.
005470           EXIT.
005480      *
005490      *----------------------------------------------------------------*
005500      *  410-FIND-PRICE-ROW - SEARCH ALL ON THE SORTED PRICE TABLE.    *
005510      *  SETS FS-PRICEFILE TO '00' WHEN FOUND, '23' (NOT FOUND) WHEN   *
005520      *  THE ITEM/SYSTEM PAIR HAS NO PRICE ROW - CALLER VALUES IT AT   *
005530      *  ZERO IN THAT CASE (A MARKET WITH NO QUOTE YET PRICES AT 0,    *
005540      *  IT DOES NOT ABEND THE RUN).                                   *
005550      *----------------------------------------------------------------*
005560       410-FIND-PRICE-ROW.
005570           MOVE '23' TO FS-PRICEFILE
005580           SEARCH ALL WS-PRICE-ITEM
005590               AT END
005600                   MOVE '23' TO FS-PRICEFILE
005610               WHEN PR-ITEM-ID-T (PRICE-IDX)   = WS-PRICE-SRCH-ITEM
005620                AND PR-SYSTEM-ID-T (PRICE-IDX) = WS-PRICE-SRCH-SYSTEM
005630                   MOVE '00' TO FS-PRICEFILE
005640           END-SEARCH.
005650       410-EXIT.
005660           EXIT.
005670      *----------------------------------------------------------------*
005680      * 500-WRITE-RESULT - ONE RESULT-FILE RECORD PER TASK (WO-0705)   *
005690      *   WRITTEN UNCONDITIONALLY - EVERY TASK COSTED BY 300-END-TASK  *
005700      *   GETS EXACTLY ONE RECORD ON RESULT-FILE, NO EXCEPTIONS        *
005710      *   (WO-0758 - A PRIOR OPERATOR-SWITCH SKIP WAS BACKED OUT).     *
005720      *----------------------------------------------------------------*
005730       500-WRITE-RESULT.
005740           MOVE WS-TASK-ID-SAVE    TO RS-TASK-ID
005750           MOVE WS-TASK-TYPE-SAVE  TO RS-TASK-TYPE
005760           MOVE WS-TASK-INCOME     TO RS-INCOME
005770           MOVE WS-TASK-EXPENSE    TO RS-EXPENSE
005780           MOVE WS-TASK-PROFIT     TO RS-PROFIT
005790           WRITE RESULT-REC.
005800       500-EXIT.
005810           EXIT.
005820      *----------------------------------------------------------------*
005830      * 600-WRITE-DETAIL-LINE - ONE REPORT LINE PER TASK.  A PAGE      *
005840      *   BREAK IS FORCED WHEN THE LINE COUNT PASSES WS-LINES-PER-PAGE *
005850      *   (55) SO THE COLUMN HEADINGS REPRINT AT THE TOP OF EACH PAGE. *
005860      *----------------------------------------------------------------*
005870       600-WRITE-DETAIL-LINE.
005880      *          PAGE FULL - REPRINT THE HEADING BLOCK BEFORE THE LINE     *
005890      *          (SEE 610 BELOW FOR HOW THE VERY FIRST PAGE IS HANDLED)    *
005900           IF WS-LINE-COUNT > WS-LINES-PER-PAGE
005910               PERFORM 610-WRITE-HEADINGS THRU 610-EXIT
005920           END-IF
005930           MOVE WS-TASK-ID-SAVE    TO DL-TASK-ID-O
005940           MOVE WS-TASK-TYPE-SAVE  TO DL-TASK-TYPE-O
005950           MOVE WS-TASK-INCOME     TO DL-INCOME-O
005960           MOVE WS-TASK-EXPENSE    TO DL-EXPENSE-O
005970           MOVE WS-TASK-PROFIT     TO DL-PROFIT-O
005980           WRITE REPORT-FILE-REC FROM DETAIL-LINE
005990           ADD 1 TO WS-LINE-COUNT.
006000       600-EXIT.
006010           EXIT.
006020      *
006030      *  610-WRITE-HEADINGS - PRINT THE FIVE-LINE COLUMN-HEADING       *
006040      *  BLOCK.  WS-LINE-COUNT IS STILL AT ITS PRIMED VALUE OF 99 THE  *
006050      *  FIRST TIME THIS PARAGRAPH RUNS ON THE JOB - NOTHING ELSE SETS *
006060      *  IT TO 99, SO THAT VALUE IS A RELIABLE "NOTHING PRINTED YET"   *
006070      *  FLAG.  ON THAT FIRST CALL THE HEADING SKIPS TO TOP-OF-FORM SO *
006080      *  THE REPORT ALWAYS STARTS ON A FRESH PAGE REGARDLESS OF WHAT   *
006090      *  WAS LEFT SITTING IN THE PRINTER FROM THE PRIOR JOB; EVERY     *
006100      *  LATER PAGE BREAK JUST ADVANCES ONE LINE THE WAY 600 DOES.     *
006110       610-WRITE-HEADINGS.
006120           MOVE WS-RUN-DATE-YEAR   TO DATE-HEAD01-YEAR
006130           MOVE WS-RUN-DATE-MONTH  TO DATE-HEAD01-MONTH
006140           MOVE WS-RUN-DATE-DAY    TO DATE-HEAD01-DAY
006150           IF WS-LINE-COUNT = 99
006160               WRITE REPORT-FILE-REC FROM HEADER-01
006170                   AFTER ADVANCING TOP-OF-FORM
006180           ELSE
006190               WRITE REPORT-FILE-REC FROM HEADER-01
006200           END-IF
006210           WRITE REPORT-FILE-REC FROM HEADER-02
006220           WRITE REPORT-FILE-REC FROM HEADER-03
006230           WRITE REPORT-FILE-REC FROM HEADER-04
006240           WRITE REPORT-FILE-REC FROM HEADER-05
006250           MOVE 5 TO WS-LINE-COUNT.
006260       610-EXIT.
006270           EXIT.
006280      *----------------------------------------------------------------*
006290      * 700-WRITE-TOTAL-LINE - GRAND-TOTAL LINE AT END OF RUN (WO-0602)*
006300      *   REFLECTS WS-GRAND-TOTALS, ACCUMULATED AS EACH TASK IS WRITTEN *
006310      *   TO RESULT-FILE BY 500-WRITE-RESULT - REPORT AND FEED TIE OUT. *
006320      *----------------------------------------------------------------*
006330       700-WRITE-TOTAL-LINE.
006340           MOVE WS-GRAND-TASK-COUNT TO TL-TASK-COUNT-O
006350           MOVE WS-GRAND-INCOME     TO TL-INCOME-O
006360           MOVE WS-GRAND-EXPENSE    TO TL-EXPENSE-O
006370           MOVE WS-GRAND-PROFIT     TO TL-PROFIT-O
006380           WRITE REPORT-FILE-REC FROM TOTAL-LINE.
006390       700-EXIT.
006400           EXIT.
006410      *----------------------------------------------------------------*
006420      * 800-READ-TASKFILE - SEQUENTIAL READ OF TASK-FILE.  CALLED FROM  *
006430      *   000-HOUSEKEEPING TO PRIME THE LOOP AND AGAIN AT THE BOTTOM    *
006440      *   OF 100-PROCESS-TASKFILE AFTER EVERY RECORD IS PROCESSED.      *
006450      *----------------------------------------------------------------*
006460       800-READ-TASKFILE.
006470           READ TASK-FILE
006480               AT END SET TASKFILE-EOF TO TRUE
006490           END-READ
006500      *          COUNT IS FOR THE RUN-STATISTICS DISPLAY IN 900 BELOW -  *
006510      *          THE EOF READ ITSELF DOES NOT COUNT AS A RECORD READ     *
006520           IF NOT TASKFILE-EOF
006530               ADD 1 TO WS-RECS-READ
006540           END-IF.
006550       800-EXIT.
006560           EXIT.
006570      *----------------------------------------------------------------*
006580      * 900-TERMINATE - CLOSE FILES AND DISPLAY RUN STATISTICS.  THE    *
006590      *   RECORD AND TASK COUNTS LET OPERATIONS SPOT-CHECK THE RUN      *
006600      *   AGAINST THE PRIOR DAY'S LOG WITHOUT OPENING THE REPORT.       *
006610      *----------------------------------------------------------------*
006620       900-TERMINATE.
006630           DISPLAY "----------------  "
006640           DISPLAY 'INDCOST RUN STATISTICS '
006650           DISPLAY "----------------  "
006660           DISPLAY 'RECORDS READ FROM TASK-FILE:  ' WS-RECS-READ
006670           DISPLAY 'TASKS COSTED:                 '
006680                    WS-GRAND-TASK-COUNT
006690      *          CLOSE ALL FOUR FILES TOGETHER - NONE OF THEM IS LEFT    *
006700      *          OPEN IF AN EARLIER ONE ON THE LIST FAILS TO CLOSE       *
006710           CLOSE TASK-FILE, PRICE-FILE, RESULT-FILE, REPORT-FILE
006720           DISPLAY "END PROGR: INDCOST".
006730       900-EXIT.
006740           EXIT.
006750      *----------------------------------------------------------------*
006760      * 950-ABEND - FATAL FILE OPEN ERROR.  REACHED ONLY BY A GO TO     *
006770      *   OUT OF ONE OF THE FOUR OPEN CHECKS IN 000-HOUSEKEEPING -      *
006780      *   RETURN-CODE 16 TELLS THE JCL/SCHEDULER NOT TO RUN ANY STEP    *
006790      *   THAT DEPENDS ON THIS ONE HAVING COMPLETED SUCCESSFULLY.       *
006800      *----------------------------------------------------------------*
006810       950-ABEND.
006820           MOVE +16 TO RETURN-CODE.
006830           GOBACK.
