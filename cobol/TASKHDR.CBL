000010******************************** Top of Data **********************************
000020     *================================================================*
000030     *        TASK HEADER RECORD  -  TASK-FILE  (REC TYPE 'H')        *
000040     *================================================================*
000050     *    ORIGINAL LAYOUT ................ R.CHIRINOS        04/11/87 *
000060     *    REFINING/REACTION TYPES ADDED ... R.C.  WO-0114     09/02/87 *
000070     *    PLANETARY PRODUCTION TYPE ADDED . JBS   WO-0201     02/18/88 *
000080     *    GROUP JOB TYPE ADDED ............ R.C.  WO-0355     07/06/90 *
000090     *    TH-EXTRA-EXPENSE ADDED FOR TAXES    RC   WO-0481     08/19/93
000100     *    AND INSTALLATION FEES ............................. *
000110      01  TASK-HEADER-WS.
000120     *                                                                 *
000130     *  RECORD TYPE DISCRIMINATOR - 'H' = HEADER, 'D' = DETAIL LINE    *
000140          05  TH-REC-TYPE                PIC X(01).
000150              88  TH-IS-HEADER               VALUE 'H'.
000160     *                                                                 *
000170     *  JOB/TASK IDENTIFYING NUMBER - CONTROL BREAK FIELD              *
000180          05  TH-TASK-ID                 PIC 9(06).
000190     *                                                                 *
000200     *  KIND OF INDUSTRY JOB BEING COSTED                              *
000210          05  TH-TASK-TYPE               PIC X(01).
000220              88  TH-MANUFACTURING           VALUE 'M'.
000230              88  TH-REFINING                VALUE 'R'.
000240              88  TH-REACTION                VALUE 'C'.
000250              88  TH-PLANET-PRODUCTION       VALUE 'P'.
000260              88  TH-GROUP-JOB               VALUE 'G'.
000270     *                                                                 *
000280     *  NON-MATERIAL EXPENSE - INSTALLATION FEES, TAXES, ETC.          *
000290     *  DEFAULTS TO ZERO WHEN THE JOB HAS NONE                         *
000300          05  TH-EXTRA-EXPENSE           PIC S9(11)V99.
000310     *                                                                 *
000320          05  FILLER                     PIC X(20).
000330******************************* Bottom of Data ********************************
000340