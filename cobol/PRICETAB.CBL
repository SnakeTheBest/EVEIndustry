000010******************************** Top of Data **********************************
000020     *================================================================*
000030     *   PRICE-FILE INPUT RECORD AND IN-MEMORY MARKET PRICE TABLE     *
000040     *================================================================*
000050     *    PRICE FILE AND IN-MEMORY TABLE ADDED ... JBS  WO-0512 01/05/95
000060     *    TABLE RE-KEYED ON ITEM+SYSTEM FOR SEARCH ALL .... SAME REQUEST
000070     *    ADDED FILLERS TO TABLE GROUPS PER AUDIT ... DWK  WO-0730 10/11/06
000080     *    ROW COUNT/CEILING MOVED TO STANDALONE 77s    DWK  WO-0758 11/02/06
000090     *    PER SHOP STANDARD FOR TABLE CONTROL FIELDS                      *
000100      01  PRICE-REC-I.
000110     *                                                                 *
000120     *  MATERIAL ITEM IDENTIFIER                                      *
000130          05  PR-ITEM-ID-I               PIC 9(08).
000140     *                                                                 *
000150     *  SOLAR SYSTEM ID OF THE MARKET THIS PRICE APPLIES TO           *
000160          05  PR-SYSTEM-ID-I             PIC 9(08).
000170     *                                                                 *
000180     *  LOWEST CURRENT SELL-ORDER UNIT PRICE                          *
000190          05  PR-SELL-PRICE-I            PIC S9(11)V9999.
000200     *                                                                 *
000210     *  HIGHEST CURRENT BUY-ORDER UNIT PRICE                          *
000220          05  PR-BUY-PRICE-I             PIC S9(11)V9999.
000230     *                                                                 *
000240          05  FILLER                     PIC X(08).
000250     *                                                                 *
000260     *          HARD CEILING AND CURRENT DEPTH OF THE TABLE BELOW -      *
000270     *          STANDALONE PER SHOP STANDARD (WO-0758), SAME AS         *
000280     *          TABLE-MAX/PROJECT-INDEX IN THE TABLES WORKSHOP          *
000290      77  WS-PRICE-MAX-ROWS              PIC S9(04) COMP VALUE 9000.
000300      77  WS-PRICE-ROW-COUNT             PIC S9(04) COMP VALUE 0.
000310     *  IN-MEMORY MARKET PRICE TABLE - LOADED ONCE AT START OF RUN    *
000320     *  PRICE-FILE ARRIVES SORTED ASCENDING BY ITEM-ID + SYSTEM-ID    *
000330     *  SO THE TABLE IS SEARCHED WITH SEARCH ALL (BINARY SEARCH)      *
000340      01  WS-PRICE-TABLE.
000350          05  FILLER                     PIC X(04).
000360          05  WS-PRICE-ITEM OCCURS 1 TO 9000 TIMES
000370                  DEPENDING ON WS-PRICE-ROW-COUNT
000380                  ASCENDING KEY IS PR-ITEM-ID-T PR-SYSTEM-ID-T
000390                  INDEXED BY PRICE-IDX.
000400              10  PR-ITEM-ID-T           PIC 9(08).
000410              10  PR-SYSTEM-ID-T         PIC 9(08).
000420              10  PR-SELL-PRICE-T        PIC S9(11)V9999.
000430              10  PR-BUY-PRICE-T         PIC S9(11)V9999.
000440              10  FILLER                 PIC X(04).
000450******************************* Bottom of Data ********************************
000460
